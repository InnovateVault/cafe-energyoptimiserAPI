000010******************************************************************
000020* FECHA       : 12/03/1991                                      *
000030* PROGRAMADOR : ERICK RAMIREZ (EDRD)                             *
000040* APLICACION  : CONTROL DE CONSUMO ENERGETICO - CAFETERIAS       *
000050* PROGRAMA    : CFE1C01                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CARGA EL ARCHIVO DE LECTURAS DE MEDIDOR POR      *
000080*             : CAFETERIA (READINGS-IN), DA DE ALTA LAS          *
000090*             : CAFETERIAS NUEVAS EN EL MAESTRO CAFE-MASTER Y    *
000100*             : GRABA UNA LECTURA EN READING-STORE POR CADA      *
000110*             : FILA VALIDA.  EMITE EL RESUMEN UPLOAD-SUMMARY.   *
000120* ARCHIVOS    : READINGS-IN=E, CAFE-MASTER=A, READING-STORE=A,   *
000130*             : UPLOAD-SUMMARY=S                                 *
000140* ACCION (ES) : C=CARGAR                                         *
000150* INSTALADO   : 12/03/1991                                       *
000160* BPM/RATIONAL: 100412                                           *
000170* NOMBRE      : CARGA DE LECTURAS DE ENERGIA POR CAFETERIA       *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   CFE1C01.
000210 AUTHOR.       ERICK RAMIREZ.
000220 INSTALLATION. DEPTO SISTEMAS - CONTROL DE ENERGIA CAFETERIAS.
000230 DATE-WRITTEN. 12/03/1991.
000240 DATE-COMPILED.
000250 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000260******************************************************************
000270*                    H I S T O R I A L   D E   C A M B I O S      *
000280*------------------------------------------------------------------
000290* 1991-03-12 EDRD  TICKET 100412  CREACION INICIAL.  PRORATEO DE    100412
000300*                  CONSUMO ELECTRICO ENTRE CAFETERIAS A PARTIR
000310*                  DE LECTURAS DIARIAS DE MEDIDOR.
000320* 1994-07-21 EDRD  TICKET 103205  SE AGREGA VALIDACION DE           103205
000330*                  ENCABEZADO DEL ARCHIVO DE CARGA; ANTES SE
000340*                  ASUMIA LA PRIMERA LINEA COMO DETALLE.
000350* 1998-11-04 MCHV  TICKET 108871  REMEDIACION Y2K.  FECHAS DE       108871
000360*                  LECTURA PASAN DE AAMMDD A AAAAMMDD.
000370* 2004-09-07 JRAQ  TICKET 112230  SE AGREGA LA HORA DE LA           112230
000380*                  LECTURA (CFR-READ-HOUR) PARA SOPORTAR EL
000390*                  ANALISIS DE DEMANDA POR HORA EN CFE2C01.
000400* 2006-04-19 LFGV  TICKET 114905  SE AGREGA EL TIMESTAMP DE         114905
000410*                  PROCESO (UPL-PROCESSED) AL RESUMEN DE CARGA.
000420* 2009-08-03 MCHV  TICKET 118340  SE AMPLIA CFP-CAFE-LOCATION A     118340
000430*                  X(30); SE REESCRIBE LA BUSQUEDA DE CAFETERIA
000440*                  POR NOMBRE+UBICACION EN TABLA EN MEMORIA.
000450* 2016-02-15 JRAQ  TICKET 122980  EL ARCHIVO DE ENTRADA CAMBIA      122980
000460*                  DE ANCHO FIJO A TEXTO DELIMITADO POR COMA
000470*                  (name,location,timestamp,kwh); SE REESCRIBE
000480*                  LA LECTURA Y VALIDACION DE CADA FILA.
000490* 2026-08-09 DCOR  TICKET 126004  SE AGREGA VALIDACION ESTRICTA     126004
000500*                  DE TIMESTAMP ISO Y DE KWH NUMERICO SIN USO DE
000510*                  FUNCIONES INTRINSECAS, PARA ALINEARSE CON EL
000520*                  NUEVO MOTOR DE RECOMENDACIONES (CFE2C01 /
000530*                  CFE3S01).
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570*-----------------------------------------------------------------
000580 SPECIAL-NAMES.
000590     CLASS WKS-CLASE-DIGITO   IS '0' THRU '9'
000600     UPSI-0 ON  STATUS IS WKS-TRAZA-ACTIVA
000610     UPSI-0 OFF STATUS IS WKS-TRAZA-INACTIVA.
000620*-----------------------------------------------------------------
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT READINGS-IN    ASSIGN TO READIN
000660            ORGANIZATION   IS LINE SEQUENTIAL
000670            FILE STATUS    IS FS-READIN.
000680
000690     SELECT CAFE-MASTER    ASSIGN TO CAFEMS
000700            ORGANIZATION   IS SEQUENTIAL
000710            FILE STATUS    IS FS-CAFEMS.
000720
000730     SELECT READING-STORE  ASSIGN TO READST
000740            ORGANIZATION   IS SEQUENTIAL
000750            FILE STATUS    IS FS-READST.
000760
000770     SELECT UPLOAD-SUMMARY ASSIGN TO UPLOAD
000780            ORGANIZATION   IS LINE SEQUENTIAL
000790            FILE STATUS    IS FS-UPLOAD.
000800******************************************************************
000810 DATA DIVISION.
000820 FILE SECTION.
000830******************************************************************
000840*               DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
000850******************************************************************
000860*   ARCHIVO DE ENTRADA, TEXTO DELIMITADO POR COMA.
000870 FD  READINGS-IN.
000880 01  REG-READINGS-IN               PIC X(132).
000890
000900*   MAESTRO DE CAFETERIAS.
000910 FD  CAFE-MASTER.
000920     COPY CFEPRF.
000930
000940*   DETALLE DE LECTURAS DE MEDIDOR IMPORTADAS.
000950 FD  READING-STORE.
000960     COPY CFERDG.
000970
000980*   RESUMEN DE LA CORRIDA DE CARGA.
000990 FD  UPLOAD-SUMMARY.
001000 01  REG-UPLOAD-SUMMARY             PIC X(100).
001010
001020 WORKING-STORAGE SECTION.
001030******************************************************************
001040*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
001050******************************************************************
001060 01  WKS-FS-STATUS.
001070     02  FS-READIN                  PIC 9(02) VALUE ZEROS.
001080     02  FS-CAFEMS                  PIC 9(02) VALUE ZEROS.
001090     02  FS-READST                  PIC 9(02) VALUE ZEROS.
001100     02  FS-UPLOAD                  PIC 9(02) VALUE ZEROS.
001110*      VARIABLES RUTINA DE FSE
001120     02  PROGRAMA                   PIC X(08) VALUE 'CFE1C01'.
001130     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001140     02  ACCION                     PIC X(10) VALUE SPACES.
001150     02  LLAVE                      PIC X(32) VALUE SPACES.
001160     02  FILLER                     PIC X(04) VALUE SPACES.
001170******************************************************************
001180*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001190******************************************************************
001200 01  WKS-FLAGS.
001210     02  WKS-FIN-READIN             PIC 9(01) VALUE ZEROS.
001220         88  FIN-READIN                       VALUE 1.
001230     02  WKS-ABORTAR-CARGA          PIC 9(01) VALUE ZEROS.
001240         88  ABORTAR-CARGA                    VALUE 1.
001250     02  WKS-HAY-PRIMER-DETALLE     PIC 9(01) VALUE ZEROS.
001260         88  HAY-PRIMER-DETALLE                VALUE 1.
001270     02  FILLER                     PIC X(04) VALUE SPACES.
001280
001290 01  WKS-MENSAJE-ERROR              PIC X(80) VALUE SPACES.
001300
001310 01  WKS-CONTADORES.
001320     02  WKS-FILAS-IMPORTADAS       PIC 9(07) COMP-3 VALUE 0.
001330     02  WKS-SIGUIENTE-CAFE-ID      PIC 9(06) COMP-3 VALUE 0.
001340     02  WKS-TAB-CAFES-LONG         PIC 9(04) COMP-3 VALUE 0.
001350     02  WKS-I                      PIC 9(04) COMP   VALUE 0.
001360     02  WKS-J                      PIC 9(04) COMP   VALUE 0.
001370     02  WKS-PRIMER-CAFE-ID         PIC 9(06) COMP-3 VALUE 0.
001380     02  FILLER                     PIC X(04) VALUE SPACES.
001390
001400******************************************************************
001410*                   E N C A B E Z A D O   E S P E R A D O        *
001420******************************************************************
001430 01  WKS-ENCABEZADO-ESPERADO        PIC X(28) VALUE
001440         'name,location,timestamp,kwh'.
001450
001460******************************************************************
001470*                C A M P O S   D E   L A   F I L A   C S V       *
001480******************************************************************
001490 01  WKS-CAMPOS-CSV.
001500     02  WKS-CAMPO-NAME             PIC X(30).
001510     02  WKS-CAMPO-LOCATION         PIC X(30).
001520     02  WKS-CAMPO-TIMESTAMP        PIC X(19).
001530     02  WKS-CAMPO-KWH-TXT          PIC X(20).
001540     02  WKS-CAMPO-RESTO            PIC X(40).
001550     02  FILLER                     PIC X(04) VALUE SPACES.
001560
001570******************************************************************
001580*           RECORTE DE ESPACIOS (CAMPO DE TRABAJO COMUN)         *
001590******************************************************************
001600 01  WKS-TRIM-AREA                  PIC X(44) VALUE SPACES.
001610 01  WKS-TRIM-RESULTADO             PIC X(44) VALUE SPACES.
001620 01  WKS-TRIM-INI                   PIC 9(02) COMP VALUE 0.
001630 01  WKS-TRIM-FIN                   PIC 9(02) COMP VALUE 0.
001640 01  WKS-TRIM-LARGO                 PIC 9(02) COMP VALUE 0.
001650
001660******************************************************************
001670*            VALIDACION DE TIMESTAMP ISO AAAA-MM-DDTHH:MM:SS     *
001680******************************************************************
001690 01  WKS-TIMESTAMP-OK               PIC 9(01) VALUE ZEROS.
001700     88  TIMESTAMP-VALIDO                     VALUE 1.
001710 01  WKS-ANIO-TXT                   PIC X(04).
001720 01  WKS-MES-TXT                    PIC X(02).
001730 01  WKS-DIA-TXT                    PIC X(02).
001740 01  WKS-HORA-TXT                   PIC X(02).
001750 01  WKS-MINUTO-TXT                 PIC X(02).
001760 01  WKS-SEGUNDO-TXT                PIC X(02).
001770 01  WKS-MES-NUM                     PIC 9(02).
001780 01  WKS-DIA-NUM                     PIC 9(02).
001790 01  WKS-HORA-NUM                    PIC 9(02).
001800 01  WKS-MINUTO-NUM                  PIC 9(02).
001810 01  WKS-SEGUNDO-NUM                 PIC 9(02).
001820
001830******************************************************************
001840*            VALIDACION Y CONVERSION DE KWH TEXTO A NUMERO       *
001850******************************************************************
001860 01  WKS-KWH-OK                     PIC 9(01) VALUE ZEROS.
001870     88  KWH-VALIDO                           VALUE 1.
001880 01  WKS-UN-CARACTER                PIC X(01).
001890 01  WKS-POS-PUNTO                  PIC 9(02) COMP VALUE 0.
001900 01  WKS-CTA-PUNTOS                 PIC 9(02) COMP VALUE 0.
001910 01  WKS-CTA-SIGNOS                 PIC 9(02) COMP VALUE 0.
001920 01  WKS-CTA-DIGITOS                PIC 9(02) COMP VALUE 0.
001930 01  WKS-KWH-NEGATIVO                PIC 9(01) VALUE ZEROS.
001940     88  KWH-ES-NEGATIVO                      VALUE 1.
001950 01  WKS-INICIO-DIGITOS              PIC 9(02) COMP VALUE 0.
001960 01  WKS-LARGO-ENTERO                PIC 9(02) COMP VALUE 0.
001970 01  WKS-LARGO-FRACCION               PIC 9(02) COMP VALUE 0.
001980 01  WKS-BUFFER-ENTERO               PIC X(07) VALUE '0000000'.
001990 01  WKS-BUFFER-FRACCION              PIC X(04) VALUE '0000'.
002000 01  WKS-KWH-PARTE-ENTERA            PIC 9(07) VALUE ZEROS.
002010 01  WKS-KWH-PARTE-FRACCION          PIC 9(04) VALUE ZEROS.
002020 01  WKS-KWH-VALOR                   PIC S9(07)V9(04) VALUE ZEROS.
002030
002040******************************************************************
002050*          TABLA EN MEMORIA DE CAFETERIAS (BUSCAR-O-CREAR)       *
002060******************************************************************
002070 01  WKS-TABLA-CAFES.
002080     02  WKS-CAFE-ENTRY OCCURS 1 TO 2000 TIMES
002090                         DEPENDING ON WKS-TAB-CAFES-LONG
002100                         ASCENDING KEY IS WKS-TAB-CAFE-ID
002110                         INDEXED BY WKS-CAFE-IDX.
002120         03  WKS-TAB-CAFE-ID          PIC 9(06).
002130         03  WKS-TAB-CAFE-NAME        PIC X(30).
002140         03  WKS-TAB-CAFE-LOCATION    PIC X(30).
002150 01  WKS-CAFE-ENCONTRADO              PIC 9(01) VALUE ZEROS.
002160     88  CAFE-ENCONTRADO                       VALUE 1.
002170 01  WKS-CAFE-ID-ACTUAL                PIC 9(06) VALUE ZEROS.
002180
002190******************************************************************
002200*             ESTRUCTURA DEL RESUMEN DE CARGA (UPLOAD-SUMMARY)    *
002210******************************************************************
002220     COPY CFEUPL.
002230
002240******************************************************************
002250*                 TIMESTAMP DE PROCESO DEL SISTEMA               *
002260******************************************************************
002270 01  WKS-FECHA-SISTEMA                PIC 9(08) VALUE ZEROS.
002280 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
002290     05  WKS-FS-ANIO                  PIC 9(04).
002300     05  WKS-FS-MES                   PIC 9(02).
002310     05  WKS-FS-DIA                   PIC 9(02).
002320 01  WKS-HORA-SISTEMA                 PIC 9(08) VALUE ZEROS.
002330******************************************************************
002340 PROCEDURE DIVISION.
002350******************************************************************
002360*               S E C C I O N    P R I N C I P A L
002370******************************************************************
002380 0000-MAIN SECTION.
002390     PERFORM 0100-ABRIR-ARCHIVOS
002400     PERFORM 0200-VALIDAR-ENCABEZADO
002410     IF NOT ABORTAR-CARGA
002420        PERFORM 0300-PROCESAR-DETALLE UNTIL FIN-READIN
002430                                          OR ABORTAR-CARGA
002440     END-IF
002450     IF ABORTAR-CARGA
002460        PERFORM 0900-ABORTAR-CARGA
002470     ELSE
002480        PERFORM 0600-VOLCAR-MAESTRO-CAFES
002490        PERFORM 0700-ESCRIBIR-RESUMEN-OK
002500     END-IF
002510     PERFORM 0800-CERRAR-ARCHIVOS
002520     STOP RUN.
002530 0000-MAIN-E. EXIT.
002540
002550******************************************************************
002560 0100-ABRIR-ARCHIVOS SECTION.
002570     OPEN INPUT  READINGS-IN
002580          OUTPUT READING-STORE
002590          OUTPUT UPLOAD-SUMMARY
002600     IF FS-READIN NOT EQUAL 0 AND 35
002610        MOVE 'EL ARCHIVO READINGS-IN NO EXISTE O ESTA VACIO'
002620                                     TO WKS-MENSAJE-ERROR
002630        MOVE 1                       TO WKS-ABORTAR-CARGA
002640     END-IF
002650     IF FS-READST NOT EQUAL 0
002660        MOVE 'OPEN'     TO ACCION
002670        MOVE 'READST'   TO ARCHIVO
002680        DISPLAY '>>> ERROR AL ABRIR READING-STORE, STATUS: '
002690                FS-READST UPON CONSOLE
002700        MOVE 1          TO WKS-ABORTAR-CARGA
002710     END-IF
002720     IF FS-UPLOAD NOT EQUAL 0
002730        DISPLAY '>>> ERROR AL ABRIR UPLOAD-SUMMARY, STATUS: '
002740                FS-UPLOAD UPON CONSOLE
002750        MOVE 1          TO WKS-ABORTAR-CARGA
002760     END-IF
002770     IF WKS-TRAZA-ACTIVA
002780        DISPLAY '>>> CFE1C01 - TRAZA UPSI-0 ACTIVADA POR PARM'
002790                UPON CONSOLE
002800     END-IF.
002810 0100-ABRIR-ARCHIVOS-E. EXIT.
002820
002830******************************************************************
002840*     VALIDA QUE LA PRIMERA LINEA SEA EL ENCABEZADO EXACTO        *
002850******************************************************************
002860 0200-VALIDAR-ENCABEZADO SECTION.
002870     IF ABORTAR-CARGA
002880        GO TO 0200-VALIDAR-ENCABEZADO-E
002890     END-IF
002900     READ READINGS-IN
002910       AT END
002920          MOVE 'EL ARCHIVO READINGS-IN NO EXISTE O ESTA VACIO'
002930                                     TO WKS-MENSAJE-ERROR
002940          MOVE 1                    TO WKS-ABORTAR-CARGA
002950     END-READ
002960     IF NOT ABORTAR-CARGA
002970        IF REG-READINGS-IN(1:28) NOT EQUAL WKS-ENCABEZADO-ESPERADO
002980           STRING 'ENCABEZADO INVALIDO: '
002990                  REG-READINGS-IN(1:40)
003000                  DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
003010           MOVE 1 TO WKS-ABORTAR-CARGA
003020        END-IF
003030     END-IF.
003040 0200-VALIDAR-ENCABEZADO-E. EXIT.
003050
003060******************************************************************
003070*                 C I C L O   D E   D E T A L L E                *
003080******************************************************************
003090 0300-PROCESAR-DETALLE SECTION.
003100     READ READINGS-IN
003110       AT END
003120          MOVE 1 TO WKS-FIN-READIN
003130     END-READ
003140     IF NOT FIN-READIN
003150        IF REG-READINGS-IN EQUAL SPACES
003160           CONTINUE
003170        ELSE
003180           PERFORM 0310-PARTIR-FILA-CSV
003190           IF NOT ABORTAR-CARGA
003200              PERFORM 0320-VALIDAR-TIMESTAMP
003210              PERFORM 0330-VALIDAR-Y-CONVERTIR-KWH
003220              IF NOT ABORTAR-CARGA
003230                 PERFORM 0400-BUSCAR-O-CREAR-CAFE
003240                 PERFORM 0500-ESCRIBIR-LECTURA
003250                 ADD 1 TO WKS-FILAS-IMPORTADAS
003260                 IF NOT HAY-PRIMER-DETALLE
003270                    MOVE WKS-CAFE-ID-ACTUAL TO WKS-PRIMER-CAFE-ID
003280                    MOVE 1 TO WKS-HAY-PRIMER-DETALLE
003290                 END-IF
003300              END-IF
003310           END-IF
003320        END-IF
003330     END-IF.
003340 0300-PROCESAR-DETALLE-E. EXIT.
003350
003360******************************************************************
003370*    PARTE LA FILA EN NAME, LOCATION, TIMESTAMP, KWH (Y RESTO)    *
003380******************************************************************
003390 0310-PARTIR-FILA-CSV SECTION.
003400     MOVE LOW-VALUES TO WKS-CAMPOS-CSV
003410     UNSTRING REG-READINGS-IN DELIMITED BY ','
003420              INTO WKS-CAMPO-NAME
003430                   WKS-CAMPO-LOCATION
003440                   WKS-CAMPO-TIMESTAMP
003450                   WKS-CAMPO-KWH-TXT
003460                   WKS-CAMPO-RESTO
003470     END-UNSTRING
003480     IF WKS-CAMPO-TIMESTAMP EQUAL LOW-VALUES
003490        OR WKS-CAMPO-KWH-TXT EQUAL LOW-VALUES
003500        STRING 'INVALID CSV ROW: ' REG-READINGS-IN(1:60)
003510               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
003520        MOVE 1 TO WKS-ABORTAR-CARGA
003530     ELSE
003540        MOVE WKS-CAMPO-NAME      TO WKS-TRIM-AREA(1:30)
003550        PERFORM 0340-RECORTAR-CAMPO
003560        MOVE WKS-TRIM-AREA(1:30) TO WKS-CAMPO-NAME
003570        MOVE WKS-CAMPO-LOCATION  TO WKS-TRIM-AREA(1:30)
003580        PERFORM 0340-RECORTAR-CAMPO
003590        MOVE WKS-TRIM-AREA(1:30) TO WKS-CAMPO-LOCATION
003600        MOVE WKS-CAMPO-TIMESTAMP TO WKS-TRIM-AREA(1:19)
003610        PERFORM 0340-RECORTAR-CAMPO
003620        MOVE WKS-TRIM-AREA(1:19) TO WKS-CAMPO-TIMESTAMP
003630        MOVE WKS-CAMPO-KWH-TXT   TO WKS-TRIM-AREA(1:20)
003640        PERFORM 0340-RECORTAR-CAMPO
003650        MOVE WKS-TRIM-AREA(1:20) TO WKS-CAMPO-KWH-TXT
003660     END-IF.
003670 0310-PARTIR-FILA-CSV-E. EXIT.
003680
003690******************************************************************
003700*    RECORTA ESPACIOS INICIALES Y FINALES EN WKS-TRIM-AREA        *
003710******************************************************************
003720 0340-RECORTAR-CAMPO SECTION.
003730     MOVE 0 TO WKS-TRIM-INI WKS-TRIM-FIN
003740     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 44
003750        IF WKS-TRIM-AREA(WKS-I:1) NOT EQUAL SPACE
003760           AND WKS-TRIM-INI EQUAL 0
003770           MOVE WKS-I TO WKS-TRIM-INI
003780        END-IF
003790     END-PERFORM
003800     IF WKS-TRIM-INI EQUAL 0
003810        MOVE SPACES TO WKS-TRIM-AREA
003820     ELSE
003830        PERFORM VARYING WKS-I FROM 44 BY -1 UNTIL WKS-I < 1
003840           IF WKS-TRIM-AREA(WKS-I:1) NOT EQUAL SPACE
003850              AND WKS-TRIM-FIN EQUAL 0
003860              MOVE WKS-I TO WKS-TRIM-FIN
003870           END-IF
003880        END-PERFORM
003890        COMPUTE WKS-TRIM-LARGO = WKS-TRIM-FIN - WKS-TRIM-INI + 1
003900        MOVE SPACES TO WKS-TRIM-RESULTADO
003910        MOVE WKS-TRIM-AREA(WKS-TRIM-INI:WKS-TRIM-LARGO)
003920                                 TO WKS-TRIM-RESULTADO(1:
003930                                    WKS-TRIM-LARGO)
003940        MOVE WKS-TRIM-RESULTADO TO WKS-TRIM-AREA
003950     END-IF.
003960 0340-RECORTAR-CAMPO-E. EXIT.
003970
003980******************************************************************
003990*      VALIDA EL TIMESTAMP ISO AAAA-MM-DDTHH:MM:SS (19 CAR.)      *
004000******************************************************************
004010 0320-VALIDAR-TIMESTAMP SECTION.
004020     MOVE 0 TO WKS-TIMESTAMP-OK
004030     IF WKS-CAMPO-TIMESTAMP(5:1) NOT EQUAL '-'
004040        OR WKS-CAMPO-TIMESTAMP(8:1) NOT EQUAL '-'
004050        OR WKS-CAMPO-TIMESTAMP(11:1) NOT EQUAL 'T'
004060        OR WKS-CAMPO-TIMESTAMP(14:1) NOT EQUAL ':'
004070        OR WKS-CAMPO-TIMESTAMP(17:1) NOT EQUAL ':'
004080        OR WKS-CAMPO-TIMESTAMP(20:1) NOT EQUAL SPACE
004090        CONTINUE
004100     ELSE
004110        MOVE WKS-CAMPO-TIMESTAMP(1:4)   TO WKS-ANIO-TXT
004120        MOVE WKS-CAMPO-TIMESTAMP(6:2)   TO WKS-MES-TXT
004130        MOVE WKS-CAMPO-TIMESTAMP(9:2)   TO WKS-DIA-TXT
004140        MOVE WKS-CAMPO-TIMESTAMP(12:2)  TO WKS-HORA-TXT
004150        MOVE WKS-CAMPO-TIMESTAMP(15:2)  TO WKS-MINUTO-TXT
004160        MOVE WKS-CAMPO-TIMESTAMP(18:2)  TO WKS-SEGUNDO-TXT
004170        IF WKS-ANIO-TXT   IS NUMERIC AND
004180           WKS-MES-TXT    IS NUMERIC AND
004190           WKS-DIA-TXT    IS NUMERIC AND
004200           WKS-HORA-TXT   IS NUMERIC AND
004210           WKS-MINUTO-TXT IS NUMERIC AND
004220           WKS-SEGUNDO-TXT IS NUMERIC
004230           MOVE WKS-MES-TXT    TO WKS-MES-NUM
004240           MOVE WKS-DIA-TXT    TO WKS-DIA-NUM
004250           MOVE WKS-HORA-TXT   TO WKS-HORA-NUM
004260           MOVE WKS-MINUTO-TXT TO WKS-MINUTO-NUM
004270           MOVE WKS-SEGUNDO-TXT TO WKS-SEGUNDO-NUM
004280           IF WKS-MES-NUM    >= 1 AND WKS-MES-NUM    <= 12 AND
004290              WKS-DIA-NUM    >= 1 AND WKS-DIA-NUM    <= 31 AND
004300              WKS-HORA-NUM   <= 23 AND
004310              WKS-MINUTO-NUM <= 59 AND
004320              WKS-SEGUNDO-NUM <= 59
004330              MOVE 1 TO WKS-TIMESTAMP-OK
004340           END-IF
004350        END-IF
004360     END-IF
004370     IF NOT TIMESTAMP-VALIDO
004380        STRING 'INVALID CSV ROW: ' WKS-CAMPO-TIMESTAMP
004390               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
004400        MOVE 1 TO WKS-ABORTAR-CARGA
004410     END-IF.
004420 0320-VALIDAR-TIMESTAMP-E. EXIT.
004430
004440******************************************************************
004450*   VALIDA EL TEXTO DE KWH Y LO CONVIERTE A S9(07)V9(04)          *
004460*   SIN USAR FUNCIONES INTRINSECAS (NORMA DEL DEPARTAMENTO)       *
004470******************************************************************
004480 0330-VALIDAR-Y-CONVERTIR-KWH SECTION.
004490     MOVE 0 TO WKS-KWH-OK WKS-KWH-NEGATIVO
004500     MOVE 0 TO WKS-POS-PUNTO WKS-CTA-PUNTOS
004510     MOVE 0 TO WKS-CTA-SIGNOS WKS-CTA-DIGITOS
004520     MOVE '0000000' TO WKS-BUFFER-ENTERO
004530     MOVE '0000'    TO WKS-BUFFER-FRACCION
004540     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 20
004550        MOVE WKS-CAMPO-KWH-TXT(WKS-I:1) TO WKS-UN-CARACTER
004560        IF WKS-UN-CARACTER NOT EQUAL SPACE
004570           EVALUATE TRUE
004580              WHEN WKS-UN-CARACTER IS WKS-CLASE-DIGITO
004590                 ADD 1 TO WKS-CTA-DIGITOS
004600              WHEN WKS-UN-CARACTER EQUAL '.'
004610                 ADD 1 TO WKS-CTA-PUNTOS
004620                 IF WKS-POS-PUNTO EQUAL 0
004630                    MOVE WKS-I TO WKS-POS-PUNTO
004640                 END-IF
004650              WHEN WKS-UN-CARACTER EQUAL '-' AND WKS-I EQUAL 1
004660                 ADD 1 TO WKS-CTA-SIGNOS
004670                 MOVE 1 TO WKS-KWH-NEGATIVO
004680              WHEN OTHER
004690                 ADD 1 TO WKS-CTA-SIGNOS
004700           END-EVALUATE
004710        END-IF
004720     END-PERFORM
004730     IF WKS-CTA-DIGITOS > 0 AND WKS-CTA-PUNTOS <= 1
004740        AND WKS-CTA-SIGNOS <= 1
004750        MOVE 1 TO WKS-KWH-OK
004760     END-IF
004770     IF KWH-VALIDO
004780        PERFORM 0332-CONVERTIR-KWH
004790     ELSE
004800        STRING 'INVALID CSV ROW: ' WKS-CAMPO-KWH-TXT
004810               DELIMITED BY SIZE INTO WKS-MENSAJE-ERROR
004820        MOVE 1 TO WKS-ABORTAR-CARGA
004830     END-IF.
004840 0330-VALIDAR-Y-CONVERTIR-KWH-E. EXIT.
004850
004860******************************************************************
004870*   ARMA LA PARTE ENTERA Y FRACCIONARIA A PARTIR DEL TEXTO        *
004880******************************************************************
004890 0332-CONVERTIR-KWH SECTION.
004900     IF KWH-ES-NEGATIVO
004910        MOVE 2 TO WKS-INICIO-DIGITOS
004920     ELSE
004930        MOVE 1 TO WKS-INICIO-DIGITOS
004940     END-IF
004950     IF WKS-POS-PUNTO > 0
004960        COMPUTE WKS-LARGO-ENTERO =
004970                WKS-POS-PUNTO - WKS-INICIO-DIGITOS
004980     ELSE
004990        PERFORM VARYING WKS-I FROM WKS-INICIO-DIGITOS BY 1
005000                 UNTIL WKS-I > 20
005010                 OR WKS-CAMPO-KWH-TXT(WKS-I:1) EQUAL SPACE
005020           CONTINUE
005030        END-PERFORM
005040        COMPUTE WKS-LARGO-ENTERO = WKS-I - WKS-INICIO-DIGITOS
005050     END-IF
005060     IF WKS-LARGO-ENTERO > 0
005070        COMPUTE WKS-I = 8 - WKS-LARGO-ENTERO
005080        MOVE WKS-CAMPO-KWH-TXT(WKS-INICIO-DIGITOS:WKS-LARGO-ENTERO)
005090                                 TO WKS-BUFFER-ENTERO(WKS-I:
005100                                    WKS-LARGO-ENTERO)
005110     END-IF
005120     IF WKS-POS-PUNTO > 0
005130        PERFORM VARYING WKS-I FROM WKS-POS-PUNTO + 1 BY 1
005140                 UNTIL WKS-I > 20
005150                 OR WKS-CAMPO-KWH-TXT(WKS-I:1) EQUAL SPACE
005160           CONTINUE
005170        END-PERFORM
005180        COMPUTE WKS-LARGO-FRACCION = WKS-I - WKS-POS-PUNTO - 1
005190        IF WKS-LARGO-FRACCION > 4
005200           MOVE 4 TO WKS-LARGO-FRACCION
005210        END-IF
005220        IF WKS-LARGO-FRACCION > 0
005230           MOVE WKS-CAMPO-KWH-TXT(WKS-POS-PUNTO + 1:
005240                                  WKS-LARGO-FRACCION)
005250                                 TO WKS-BUFFER-FRACCION(1:
005260                                    WKS-LARGO-FRACCION)
005270        END-IF
005280     END-IF
005290     MOVE WKS-BUFFER-ENTERO   TO WKS-KWH-PARTE-ENTERA
005300     MOVE WKS-BUFFER-FRACCION TO WKS-KWH-PARTE-FRACCION
005310     COMPUTE WKS-KWH-VALOR =
005320             WKS-KWH-PARTE-ENTERA + (WKS-KWH-PARTE-FRACCION / 10000)
005330     IF KWH-ES-NEGATIVO
005340        COMPUTE WKS-KWH-VALOR = ZERO - WKS-KWH-VALOR
005350     END-IF.
005360 0332-CONVERTIR-KWH-E. EXIT.
005370
005380******************************************************************
005390*    BUSCA LA CAFETERIA POR NOMBRE+UBICACION; LA CREA SI FALTA    *
005400******************************************************************
005410 0400-BUSCAR-O-CREAR-CAFE SECTION.
005420     MOVE 0 TO WKS-CAFE-ENCONTRADO
005430     IF WKS-TAB-CAFES-LONG > 0
005440        PERFORM VARYING WKS-I FROM 1 BY 1
005450                 UNTIL WKS-I > WKS-TAB-CAFES-LONG
005460                    OR CAFE-ENCONTRADO
005470           IF WKS-TAB-CAFE-NAME (WKS-I) EQUAL WKS-CAMPO-NAME
005480              AND WKS-TAB-CAFE-LOCATION (WKS-I)
005490                  EQUAL WKS-CAMPO-LOCATION
005500              MOVE 1                      TO WKS-CAFE-ENCONTRADO
005510              MOVE WKS-TAB-CAFE-ID (WKS-I) TO WKS-CAFE-ID-ACTUAL
005520           END-IF
005530        END-PERFORM
005540     END-IF
005550     IF NOT CAFE-ENCONTRADO
005560        ADD 1 TO WKS-SIGUIENTE-CAFE-ID
005570        ADD 1 TO WKS-TAB-CAFES-LONG
005580        MOVE WKS-SIGUIENTE-CAFE-ID
005590                          TO WKS-TAB-CAFE-ID (WKS-TAB-CAFES-LONG)
005600        MOVE WKS-CAMPO-NAME
005610                          TO WKS-TAB-CAFE-NAME (WKS-TAB-CAFES-LONG)
005620        MOVE WKS-CAMPO-LOCATION
005630                      TO WKS-TAB-CAFE-LOCATION (WKS-TAB-CAFES-LONG)
005640        MOVE WKS-SIGUIENTE-CAFE-ID TO WKS-CAFE-ID-ACTUAL
005650     END-IF.
005660 0400-BUSCAR-O-CREAR-CAFE-E. EXIT.
005670
005680******************************************************************
005690*           ESCRIBE UN REGISTRO EN READING-STORE                 *
005700******************************************************************
005710 0500-ESCRIBIR-LECTURA SECTION.
005720     INITIALIZE REG-READING-STORE
005730     MOVE WKS-CAFE-ID-ACTUAL      TO CFR-CAFE-ID
005740     MOVE WKS-ANIO-TXT            TO CFR-READ-YEAR
005750     MOVE WKS-MES-NUM             TO CFR-READ-MONTH
005760     MOVE WKS-DIA-NUM             TO CFR-READ-DAY
005770     MOVE WKS-HORA-NUM            TO CFR-READ-HOUR
005780     MOVE WKS-KWH-VALOR           TO CFR-READ-KWH
005790     WRITE REG-READING-STORE
005800     IF FS-READST NOT EQUAL 0
005810        DISPLAY '>>> ERROR AL GRABAR READING-STORE, STATUS: '
005820                FS-READST UPON CONSOLE
005830        MOVE 1 TO WKS-ABORTAR-CARGA
005840     END-IF.
005850 0500-ESCRIBIR-LECTURA-E. EXIT.
005860
005870******************************************************************
005880*      VUELCA LA TABLA EN MEMORIA DE CAFETERIAS A CAFE-MASTER     *
005890******************************************************************
005900 0600-VOLCAR-MAESTRO-CAFES SECTION.
005910     OPEN OUTPUT CAFE-MASTER
005920     IF FS-CAFEMS NOT EQUAL 0
005930        DISPLAY '>>> ERROR AL ABRIR CAFE-MASTER, STATUS: '
005940                FS-CAFEMS UPON CONSOLE
005950     ELSE
005960        PERFORM VARYING WKS-I FROM 1 BY 1
005970                 UNTIL WKS-I > WKS-TAB-CAFES-LONG
005980           INITIALIZE REG-CAFE-MASTER
005990           MOVE WKS-TAB-CAFE-ID (WKS-I)       TO CFP-CAFE-ID
006000           MOVE WKS-TAB-CAFE-NAME (WKS-I)     TO CFP-CAFE-NAME
006010           MOVE WKS-TAB-CAFE-LOCATION (WKS-I) TO CFP-CAFE-LOCATION
006020           WRITE REG-CAFE-MASTER
006030        END-PERFORM
006040        CLOSE CAFE-MASTER
006050     END-IF.
006060 0600-VOLCAR-MAESTRO-CAFES-E. EXIT.
006070
006080******************************************************************
006090*        ESCRIBE EL RESUMEN DE CARGA CON ESTADO OK               *
006100******************************************************************
006110 0700-ESCRIBIR-RESUMEN-OK SECTION.
006120     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
006130     ACCEPT WKS-HORA-SISTEMA  FROM TIME
006140     INITIALIZE CFE-UPLOAD-RESPONSE
006150     MOVE WKS-PRIMER-CAFE-ID      TO UPL-CAFE-ID
006160     MOVE 'READINGS-IN'           TO UPL-FILE-NAME
006170     MOVE WKS-FILAS-IMPORTADAS    TO UPL-ROWS
006180     MOVE 'OK'                    TO UPL-STATUS
006190     MOVE WKS-FS-ANIO             TO UPL-PROC-YEAR
006200     MOVE WKS-FS-MES              TO UPL-PROC-MONTH
006210     MOVE WKS-FS-DIA              TO UPL-PROC-DAY
006220     MOVE WKS-HORA-SISTEMA(1:2)   TO UPL-PROC-HOUR
006230     MOVE WKS-HORA-SISTEMA(3:2)   TO UPL-PROC-MIN
006240     MOVE WKS-HORA-SISTEMA(5:2)   TO UPL-PROC-SEC
006250     MOVE SPACES                  TO REG-UPLOAD-SUMMARY
006260     STRING 'CAFE=' UPL-CAFE-ID ' FILE=' UPL-FILE-NAME
006270            ' ROWS=' UPL-ROWS ' STATUS=' UPL-STATUS
006280            ' PROCESSED=' UPL-PROCESSED
006290            DELIMITED BY SIZE INTO REG-UPLOAD-SUMMARY
006300     WRITE REG-UPLOAD-SUMMARY.
006310 0700-ESCRIBIR-RESUMEN-OK-E. EXIT.
006320
006330******************************************************************
006340*   ABORTA LA CORRIDA: ESCRIBE RESUMEN CON ERROR Y TERMINA        *
006350******************************************************************
006360 0900-ABORTAR-CARGA SECTION.
006370     DISPLAY '>>> CARGA ABORTADA: ' WKS-MENSAJE-ERROR
006380             UPON CONSOLE
006390     INITIALIZE CFE-UPLOAD-RESPONSE
006400     MOVE 0                       TO UPL-CAFE-ID
006410     MOVE 'READINGS-IN'           TO UPL-FILE-NAME
006420     MOVE 0                       TO UPL-ROWS
006430     MOVE 'ERROR'                 TO UPL-STATUS
006440     MOVE SPACES                  TO REG-UPLOAD-SUMMARY
006450     STRING 'STATUS=ERROR MSG=' WKS-MENSAJE-ERROR
006460            DELIMITED BY SIZE INTO REG-UPLOAD-SUMMARY
006470     WRITE REG-UPLOAD-SUMMARY
006480     MOVE 91 TO RETURN-CODE.
006490 0900-ABORTAR-CARGA-E. EXIT.
006500
006510******************************************************************
006520 0800-CERRAR-ARCHIVOS SECTION.
006530     CLOSE READINGS-IN READING-STORE UPLOAD-SUMMARY.
006540 0800-CERRAR-ARCHIVOS-E. EXIT.
