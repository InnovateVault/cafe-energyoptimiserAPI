000010******************************************************************
000020* FECHA       : 07/09/2004                                      *
000030* PROGRAMADOR : JORGE RAMOS (JRAQ)                               *
000040* APLICACION  : CONTROL DE CONSUMO ENERGETICO - CAFETERIAS       *
000050* PROGRAMA    : CFE2C01                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : LEE EL DETALLE DE LECTURAS (READING-STORE),      *
000080*             : LO ORDENA POR CAFETERIA/FECHA/HORA, CALCULA      *
000090*             : TOTALES POR HORA Y POR DIA, DETERMINA LAS HORAS  *
000100*             : PICO, INVOCA A CFE3S01 PARA LAS RECOMENDACIONES  *
000110*             : E IMPRIME EL REPORTE INSIGHTS-REPORT.            *
000120* ARCHIVOS    : READING-STORE=E, CAFE-MASTER=E, INSIGHTS-REPORT=S*
000130* ACCION (ES) : A=ANALIZAR                                       *
000140* INSTALADO   : 07/09/2004                                       *
000150* BPM/RATIONAL: 112230                                           *
000160* NOMBRE      : ANALITICA Y REPORTE DE CONSUMO POR CAFETERIA     *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.   CFE2C01.
000200 AUTHOR.       JORGE RAMOS.
000210 INSTALLATION. DEPTO SISTEMAS - CONTROL DE ENERGIA CAFETERIAS.
000220 DATE-WRITTEN. 07/09/2004.
000230 DATE-COMPILED.
000240 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000250******************************************************************
000260*                    H I S T O R I A L   D E   C A M B I O S      *
000270*------------------------------------------------------------------
000280* 2004-09-07 JRAQ  TICKET 112230  CREACION INICIAL.  TOTALES POR    112230
000290*                  HORA Y POR DIA A PARTIR DE READING-STORE.
000300* 2006-04-19 LFGV  TICKET 114905  SE AGREGA EL SELLO DE FECHA Y     114905
000310*                  HORA EN EL PIE DEL REPORTE.
000320* 2009-08-03 MCHV  TICKET 118340  SE AGREGA LA DETECCION DE HORAS   118340
000330*                  PICO POR PROMEDIO MAS UNA DESVIACION ESTANDAR,
000340*                  CON RESPALDO A LAS 3 HORAS DE MAYOR CONSUMO
000350*                  CUANDO NINGUNA HORA SUPERA EL UMBRAL.
000360* 2013-05-21 JRAQ  TICKET 121774  SE AGREGA LA LLAMADA A CFE3S01    121774
000370*                  PARA IMPRIMIR RECOMENDACIONES DE AHORRO AL
000380*                  FINAL DE CADA CAFETERIA.
000390* 2017-10-02 MCHV  TICKET 123541  CUANDO UNA CAFETERIA DEL          123541
000400*                  MAESTRO NO TIENE LECTURAS, SE IMPRIME UNA
000410*                  SECCION DE "CAFE NOT FOUND" EN LUGAR DE
000420*                  OMITIRLA DEL REPORTE.
000430* 2026-08-09 DCOR  TICKET 126004  SE REESCRIBE EL CALCULO DE        126004
000440*                  DESVIACION ESTANDAR CON RAIZ CUADRADA MANUAL
000450*                  (NEWTON-RAPHSON); LA FUNCION INTRINSECA QUEDA
000460*                  PROHIBIDA POR NORMATIVA DEL DEPARTAMENTO.
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500*-----------------------------------------------------------------
000510 SPECIAL-NAMES.
000520     CLASS WKS-CLASE-DIGITO   IS '0' THRU '9'
000530     UPSI-0 ON  STATUS IS WKS-TRAZA-ACTIVA
000540     UPSI-0 OFF STATUS IS WKS-TRAZA-INACTIVA.
000550*-----------------------------------------------------------------
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT READING-STORE   ASSIGN TO READST
000590            ORGANIZATION    IS SEQUENTIAL
000600            FILE STATUS     IS FS-READST.
000610
000620     SELECT READST-ORD      ASSIGN TO READSTO
000630            ORGANIZATION    IS SEQUENTIAL
000640            FILE STATUS     IS FS-RDSTO.
000650
000660     SELECT CAFE-MASTER     ASSIGN TO CAFEMS
000670            ORGANIZATION    IS SEQUENTIAL
000680            FILE STATUS     IS FS-CAFEMS.
000690
000700     SELECT INSIGHTS-REPORT ASSIGN TO INSRPT
000710            ORGANIZATION    IS LINE SEQUENTIAL
000720            FILE STATUS     IS FS-INSRPT.
000730
000740     SELECT SORTWK01         ASSIGN TO SYSSRT01.
000750******************************************************************
000760 DATA DIVISION.
000770 FILE SECTION.
000780******************************************************************
000790*   DETALLE DE LECTURAS, EN EL ORDEN EN QUE LAS GRABO CFE1C01.
000800 FD  READING-STORE.
000810     COPY CFERDG.
000820
000830*   DETALLE DE LECTURAS ORDENADO POR CAFETERIA/FECHA/HORA.
000840 FD  READST-ORD.
000850     COPY CFERDG REPLACING REG-READING-STORE BY REG-READST-ORD
000860          LEADING ==CFR-== BY ==RSO-==.
000870
000880*   MAESTRO DE CAFETERIAS.
000890 FD  CAFE-MASTER.
000900     COPY CFEPRF.
000910
000920*   REPORTE DE ANALITICA Y RECOMENDACIONES, UNA SECCION POR
000930*   CAFETERIA.
000940 FD  INSIGHTS-REPORT.
000950 01  REG-INSIGHTS-REPORT            PIC X(132).
000960
000970*   ARCHIVO DE TRABAJO DEL SORT (ORDENA READING-STORE).
000980 SD  SORTWK01.
000990     COPY CFERDG REPLACING REG-READING-STORE BY SD-READING-STORE
001000          LEADING ==CFR-== BY ==SRT-==.
001010
001020 WORKING-STORAGE SECTION.
001030******************************************************************
001040*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
001050******************************************************************
001060 01  WKS-FS-STATUS.
001070     02  FS-READST                  PIC 9(02) VALUE ZEROS.
001080     02  FS-RDSTO                   PIC 9(02) VALUE ZEROS.
001090     02  FS-CAFEMS                  PIC 9(02) VALUE ZEROS.
001100     02  FS-INSRPT                  PIC 9(02) VALUE ZEROS.
001110*      VARIABLES RUTINA DE FSE
001120     02  PROGRAMA                   PIC X(08) VALUE 'CFE2C01'.
001130     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001140     02  ACCION                     PIC X(10) VALUE SPACES.
001150     02  LLAVE                      PIC X(32) VALUE SPACES.
001160     02  FILLER                     PIC X(04) VALUE SPACES.
001170
001180 01  WKS-FLAGS.
001190     02  WKS-FIN-LECTURAS           PIC 9(01) VALUE ZEROS.
001200         88  FIN-LECTURAS                     VALUE 1.
001210     02  WKS-HAY-GRUPO-ABIERTO      PIC 9(01) VALUE ZEROS.
001220         88  HAY-GRUPO-ABIERTO                VALUE 1.
001230     02  FILLER                     PIC X(04) VALUE SPACES.
001240
001250 01  WKS-CONTADORES.
001260     02  WKS-I                      PIC 9(04) COMP   VALUE 0.
001270     02  WKS-J                      PIC 9(04) COMP   VALUE 0.
001280     02  WKS-K                      PIC 9(04) COMP   VALUE 0.
001290     02  WKS-MAESTRO-LONG           PIC 9(04) COMP-3 VALUE 0.
001300     02  WKS-DIARIA-LONG            PIC 9(04) COMP-3 VALUE 0.
001310     02  FILLER                     PIC X(04) VALUE SPACES.
001320
001330 01  WKS-CAFE-ID-CONTROL            PIC 9(06) VALUE ZEROS.
001340
001350******************************************************************
001360*      TABLA EN MEMORIA DEL MAESTRO DE CAFETERIAS (VISTO/NO)     *
001370******************************************************************
001380 01  WKS-TABLA-MAESTRO.
001390     02  WKS-MTB-ENTRY OCCURS 1 TO 2000 TIMES
001400                        DEPENDING ON WKS-MAESTRO-LONG
001410                        ASCENDING KEY IS WKS-MTB-CAFE-ID
001420                        INDEXED BY WKS-MTB-IDX.
001430         03  WKS-MTB-CAFE-ID         PIC 9(06).
001440         03  WKS-MTB-CAFE-NAME       PIC X(30).
001450         03  WKS-MTB-CAFE-LOCATION   PIC X(30).
001460         03  WKS-MTB-VISTO           PIC 9(01).
001470             88  MTB-VISTO                    VALUE 1.
001480
001490******************************************************************
001500*        TABLA DE TOTALES DIARIOS DE LA CAFETERIA EN CURSO       *
001510******************************************************************
001520 01  WKS-TABLA-DIARIA.
001530     02  WKS-DIA-ENTRY OCCURS 1 TO 366 TIMES
001540                       DEPENDING ON WKS-DIARIA-LONG
001550                       ASCENDING KEY IS WKS-DIA-FECHA
001560                       INDEXED BY WKS-DIA-IDX.
001570         03  WKS-DIA-FECHA            PIC 9(08).
001580         03  WKS-DIA-KWH              PIC S9(07)V9(04).
001590
001600******************************************************************
001610*       ACUMULADORES POR HORA DE LA CAFETERIA EN CURSO (4 DEC)   *
001620******************************************************************
001630 01  WKS-HORAS-ACUM.
001640     02  WKS-HORA-ACUM OCCURS 24 TIMES PIC S9(07)V9(04).
001650
001660******************************************************************
001670*                  CALCULO DE PROMEDIO Y DESVIACION             *
001680******************************************************************
001690 01  WKS-SUMA-HORAS                 PIC S9(09)V9(04) COMP-3
001700                                                       VALUE 0.
001710 01  WKS-SUMA-CUADRADOS             PIC S9(15)V9(04) COMP-3
001720                                                       VALUE 0.
001730 01  WKS-PROMEDIO-HORA               PIC S9(07)V9(04) VALUE 0.
001740 01  WKS-VARIANZA-HORA                PIC S9(15)V9(04) VALUE 0.
001750 01  WKS-DESVIACION-HORA              PIC S9(07)V9(04) VALUE 0.
001760 01  WKS-UMBRAL-PICO                  PIC S9(07)V9(04) VALUE 0.
001770 01  WKS-HORAS-MARCADAS               PIC 9(01) OCCURS 24 TIMES
001780                                       VALUE ZEROS.
001790 01  WKS-MEJOR-VALOR                  PIC S9(07)V9(04) VALUE 0.
001800 01  WKS-MEJOR-HORA                   PIC 9(04) COMP VALUE 0.
001810
001820******************************************************************
001830*        RAIZ CUADRADA MANUAL (METODO DE NEWTON-RAPHSON)         *
001840*        NO SE USA FUNCTION SQRT - PROHIBIDO POR EL PERIODO      *
001850******************************************************************
001860 01  WKS-RAIZ-VALOR                 PIC S9(15)V9(06) VALUE 0.
001870 01  WKS-RAIZ-ESTIMADO               PIC S9(15)V9(06) VALUE 0.
001880 01  WKS-RAIZ-ANTERIOR               PIC S9(15)V9(06) VALUE 0.
001890 01  WKS-RAIZ-ITERACION               PIC 9(02) COMP VALUE 0.
001900
001910******************************************************************
001920*           CONTROL Y RESULTADOS DE LA CAFETERIA EN CURSO        *
001930******************************************************************
001940 01  WKS-DIARIA-SUMA                 PIC S9(09)V9(04) COMP-3
001950                                                       VALUE 0.
001960 01  WKS-DIARIA-MAXIMA                PIC S9(07)V9(04) VALUE 0.
001970 01  WKS-NOMBRE-CAFE                  PIC X(30) VALUE SPACES.
001980 01  WKS-UBICACION-CAFE               PIC X(30) VALUE SPACES.
001990
002000******************************************************************
002010*               ESTRUCTURAS DE INTERFAZ CON CFE3S01               *
002020******************************************************************
002030     COPY CFEINS REPLACING CFE-INSIGHTS-SNAPSHOT BY
002040          CFE-INSIGHTS-SNAPSHOT-WS.
002050     COPY CFEREC REPLACING CFE-RECOMMENDATIONS BY
002060          CFE-RECOMMENDATIONS-WS.
002070
002080******************************************************************
002090*                LINEAS DE IMPRESION DEL REPORTE                 *
002100******************************************************************
002110 01  WKS-LINEA-TITULO.
002120     05  FILLER                     PIC X(18) VALUE
002130         'REPORTE DE CAFE: '.
002140     05  WLT-CAFE-ID                PIC ZZZZZ9.
002150     05  FILLER                     PIC X(02) VALUE SPACES.
002160     05  WLT-CAFE-NAME              PIC X(30).
002170     05  FILLER                     PIC X(02) VALUE SPACES.
002180     05  WLT-CAFE-LOCATION          PIC X(30).
002190     05  FILLER                     PIC X(42) VALUE SPACES.
002200
002210 01  WKS-LINEA-SUBTITULO.
002220     05  WLS-TEXTO                  PIC X(40) VALUE SPACES.
002230     05  FILLER                     PIC X(92) VALUE SPACES.
002240
002250 01  WKS-LINEA-SIN-DATOS.
002260     05  FILLER                     PIC X(18) VALUE
002270         'REPORTE DE CAFE: '.
002280     05  WLN-CAFE-ID                PIC ZZZZZ9.
002290     05  FILLER                     PIC X(02) VALUE SPACES.
002300     05  FILLER                     PIC X(12) VALUE
002310         'CAFE NOT FOUND'.
002320     05  FILLER                     PIC X(92) VALUE SPACES.
002330
002340 01  WKS-LINEA-HORA.
002350     05  FILLER                     PIC X(06) VALUE SPACES.
002360     05  WLH-HORA                   PIC Z9.
002370     05  FILLER                     PIC X(06) VALUE SPACES.
002380     05  WLH-KWH                    PIC ZZZ,ZZ9.99.
002390     05  FILLER                     PIC X(110) VALUE SPACES.
002400
002410 01  WKS-LINEA-DIARIA.
002420     05  FILLER                     PIC X(06) VALUE SPACES.
002430     05  WLD-ANIO                   PIC 9(04).
002440     05  FILLER                     PIC X(01) VALUE '-'.
002450     05  WLD-MES                    PIC 9(02).
002460     05  FILLER                     PIC X(01) VALUE '-'.
002470     05  WLD-DIA                    PIC 9(02).
002480     05  FILLER                     PIC X(06) VALUE SPACES.
002490     05  WLD-KWH                    PIC ZZZ,ZZ9.99.
002500     05  FILLER                     PIC X(104) VALUE SPACES.
002510
002520 01  WKS-LINEA-PROMEDIO-MAX.
002530     05  FILLER                     PIC X(18) VALUE
002540         'AVERAGE DAILY: '.
002550     05  WLP-PROMEDIO               PIC ZZZ,ZZ9.99.
002560     05  FILLER                     PIC X(12) VALUE
002570         'MAX DAILY: '.
002580     05  WLP-MAXIMA                 PIC ZZZ,ZZ9.99.
002590     05  FILLER                     PIC X(84) VALUE SPACES.
002600
002610 01  WKS-LINEA-PICOS.
002620     05  FILLER                     PIC X(12) VALUE
002630         'PEAK HOURS: '.
002640     05  WLK-LISTA                  PIC X(96) VALUE SPACES.
002650     05  FILLER                     PIC X(24) VALUE SPACES.
002660
002670 01  WKS-LINEA-RECOM.
002680     05  FILLER                     PIC X(02) VALUE SPACES.
002690     05  WLR-TEXTO                  PIC X(120).
002700     05  FILLER                     PIC X(10) VALUE SPACES.
002710
002720 01  WKS-UN-PICO-EDITADO             PIC ZZ9.
002730
002740******************************************************************
002750 PROCEDURE DIVISION.
002760******************************************************************
002770*               S E C C I O N    P R I N C I P A L
002780******************************************************************
002790 0000-MAIN SECTION.
002800     PERFORM 0100-ABRIR-ARCHIVOS
002810     PERFORM 0150-CARGAR-MAESTRO-CAFES
002820     PERFORM 0160-ORDENAR-LECTURAS
002830     PERFORM 0200-ACUMULAR-LECTURAS UNTIL FIN-LECTURAS
002840     IF HAY-GRUPO-ABIERTO
002850        PERFORM 0800-IMPRIMIR-REPORTE
002860     END-IF
002870     PERFORM 0900-CAFES-SIN-LECTURAS
002880     PERFORM 0950-CERRAR-ARCHIVOS
002890     STOP RUN.
002900 0000-MAIN-E. EXIT.
002910
002920******************************************************************
002930 0100-ABRIR-ARCHIVOS SECTION.
002940     OPEN INPUT  CAFE-MASTER
002950          OUTPUT INSIGHTS-REPORT
002960     IF FS-CAFEMS NOT EQUAL 0 AND 35
002970        MOVE 'OPEN'     TO ACCION
002980        MOVE 'CAFEMS'   TO ARCHIVO
002990        DISPLAY '>>> ERROR AL ABRIR ' ARCHIVO ', ACCION '
003000                ACCION ', STATUS: ' FS-CAFEMS UPON CONSOLE
003010     END-IF
003020     IF WKS-TRAZA-ACTIVA
003030        DISPLAY '>>> CFE2C01 - TRAZA UPSI-0 ACTIVADA POR PARM'
003040                UPON CONSOLE
003050     END-IF.
003060 0100-ABRIR-ARCHIVOS-E. EXIT.
003070
003080******************************************************************
003090*     CARGA TODAS LAS CAFETERIAS DEL MAESTRO A MEMORIA, CON      *
003100*     WKS-MTB-VISTO = 0, PARA DETECTAR AL FINAL LAS QUE NO       *
003110*     TUVIERON NINGUNA LECTURA.                                 *
003120******************************************************************
003130 0150-CARGAR-MAESTRO-CAFES SECTION.
003140     PERFORM UNTIL FS-CAFEMS EQUAL 10
003150        READ CAFE-MASTER
003160          AT END
003170             MOVE 10 TO FS-CAFEMS
003180          NOT AT END
003190             ADD 1 TO WKS-MAESTRO-LONG
003200             MOVE CFP-CAFE-ID
003210                       TO WKS-MTB-CAFE-ID (WKS-MAESTRO-LONG)
003220             MOVE CFP-CAFE-NAME
003230                       TO WKS-MTB-CAFE-NAME (WKS-MAESTRO-LONG)
003240             MOVE CFP-CAFE-LOCATION
003250                       TO WKS-MTB-CAFE-LOCATION (WKS-MAESTRO-LONG)
003260             MOVE 0    TO WKS-MTB-VISTO (WKS-MAESTRO-LONG)
003270        END-READ
003280     END-PERFORM
003290     CLOSE CAFE-MASTER.
003300 0150-CARGAR-MAESTRO-CAFES-E. EXIT.
003310
003320******************************************************************
003330*    ORDENA READING-STORE POR CAFETERIA, FECHA Y HORA ASCENDENTE *
003340******************************************************************
003350 0160-ORDENAR-LECTURAS SECTION.
003360     SORT SORTWK01
003370          ON ASCENDING KEY SRT-CAFE-ID
003380             ASCENDING KEY SRT-READ-DATE
003390             ASCENDING KEY SRT-READ-HOUR
003400          USING READING-STORE
003410          GIVING READST-ORD
003420     IF SORT-RETURN NOT EQUAL ZERO
003430        DISPLAY '>>> ERROR AL ORDENAR READING-STORE, SORT-RETURN: '
003440                SORT-RETURN UPON CONSOLE
003450     END-IF
003460     OPEN INPUT READST-ORD
003470     IF FS-RDSTO NOT EQUAL 0 AND 35
003480        MOVE 'OPEN'     TO ACCION
003490        MOVE 'READSTO'  TO ARCHIVO
003500        DISPLAY '>>> ERROR AL ABRIR ' ARCHIVO ', ACCION '
003510                ACCION ', STATUS: ' FS-RDSTO UPON CONSOLE
003520        MOVE 1 TO WKS-FIN-LECTURAS
003530     END-IF.
003540 0160-ORDENAR-LECTURAS-E. EXIT.
003550
003560******************************************************************
003570*   LEE EL DETALLE ORDENADO Y ACUMULA POR CAFETERIA (RUPTURA DE  *
003580*   CONTROL EN RSO-CAFE-ID).                                     *
003590******************************************************************
003600 0200-ACUMULAR-LECTURAS SECTION.
003610     READ READST-ORD
003620       AT END
003630          MOVE 1 TO WKS-FIN-LECTURAS
003640     END-READ
003650     IF NOT FIN-LECTURAS
003660        IF NOT HAY-GRUPO-ABIERTO
003670           PERFORM 0210-INICIAR-GRUPO-CAFE
003680        ELSE
003690           IF RSO-CAFE-ID NOT EQUAL WKS-CAFE-ID-CONTROL
003700              PERFORM 0800-IMPRIMIR-REPORTE
003710              PERFORM 0210-INICIAR-GRUPO-CAFE
003720           END-IF
003730        END-IF
003740        ADD RSO-READ-KWH TO WKS-HORA-ACUM (RSO-READ-HOUR + 1)
003750        PERFORM 0220-ACUMULAR-DIARIO
003760     END-IF.
003770 0200-ACUMULAR-LECTURAS-E. EXIT.
003780
003790******************************************************************
003800*         ABRE UN NUEVO GRUPO DE ACUMULACION PARA UNA CAFETERIA  *
003810******************************************************************
003820 0210-INICIAR-GRUPO-CAFE SECTION.
003830     MOVE RSO-CAFE-ID          TO WKS-CAFE-ID-CONTROL
003840     MOVE 1                    TO WKS-HAY-GRUPO-ABIERTO
003850     MOVE SPACES                TO WKS-NOMBRE-CAFE
003860                                    WKS-UBICACION-CAFE
003870     MOVE ZEROS                 TO WKS-DIARIA-LONG
003880     INITIALIZE WKS-HORAS-ACUM
003890     PERFORM VARYING WKS-I FROM 1 BY 1
003900              UNTIL WKS-I > WKS-MAESTRO-LONG
003910        IF WKS-MTB-CAFE-ID (WKS-I) EQUAL WKS-CAFE-ID-CONTROL
003920           MOVE 1 TO WKS-MTB-VISTO (WKS-I)
003930           MOVE WKS-MTB-CAFE-NAME (WKS-I)     TO WKS-NOMBRE-CAFE
003940           MOVE WKS-MTB-CAFE-LOCATION (WKS-I) TO WKS-UBICACION-CAFE
003950        END-IF
003960     END-PERFORM.
003970 0210-INICIAR-GRUPO-CAFE-E. EXIT.
003980
003990******************************************************************
004000*       ACUMULA EL TOTAL DIARIO (TABLA ASCENDENTE POR FECHA)     *
004010******************************************************************
004020 0220-ACUMULAR-DIARIO SECTION.
004030     MOVE 0 TO WKS-J
004040     PERFORM VARYING WKS-I FROM 1 BY 1
004050              UNTIL WKS-I > WKS-DIARIA-LONG
004060                 OR WKS-J NOT EQUAL 0
004070        IF WKS-DIA-FECHA (WKS-I) EQUAL RSO-READ-DATE
004080           ADD RSO-READ-KWH TO WKS-DIA-KWH (WKS-I)
004090           MOVE WKS-I TO WKS-J
004100        END-IF
004110     END-PERFORM
004120     IF WKS-J EQUAL 0
004130        ADD 1 TO WKS-DIARIA-LONG
004140        MOVE RSO-READ-DATE  TO WKS-DIA-FECHA (WKS-DIARIA-LONG)
004150        MOVE RSO-READ-KWH   TO WKS-DIA-KWH (WKS-DIARIA-LONG)
004160     END-IF.
004170 0220-ACUMULAR-DIARIO-E. EXIT.
004180
004190******************************************************************
004200*   IMPRIME LA SECCION COMPLETA DE LA CAFETERIA EN CURSO:        *
004210*   TITULO, HORAS, DIAS, PROMEDIO/MAXIMO, PICOS Y RECOMENDACIONES*
004220******************************************************************
004230 0800-IMPRIMIR-REPORTE SECTION.
004240     PERFORM 0810-CALCULAR-PROMEDIO-VARIANZA
004250     PERFORM 0820-DETERMINAR-HORAS-PICO
004260     PERFORM 0830-CALCULAR-PROMEDIOS-DIARIOS
004270     PERFORM 0840-ARMAR-SNAPSHOT
004280     PERFORM 0850-INVOCAR-RECOMENDACIONES
004290     MOVE SPACES TO WKS-LINEA-TITULO
004300     MOVE WKS-CAFE-ID-CONTROL TO WLT-CAFE-ID
004310     MOVE WKS-NOMBRE-CAFE     TO WLT-CAFE-NAME
004320     MOVE WKS-UBICACION-CAFE  TO WLT-CAFE-LOCATION
004330     MOVE WKS-LINEA-TITULO    TO REG-INSIGHTS-REPORT
004340     WRITE REG-INSIGHTS-REPORT
004350     MOVE SPACES               TO WKS-LINEA-SUBTITULO
004360     MOVE 'HOUR        KWH'    TO WLS-TEXTO
004370     MOVE WKS-LINEA-SUBTITULO TO REG-INSIGHTS-REPORT
004380     WRITE REG-INSIGHTS-REPORT
004390     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24
004400        MOVE SPACES TO WKS-LINEA-HORA
004410        COMPUTE WLH-HORA = WKS-I - 1
004420        MOVE INS-HOUR-KWH (WKS-I) TO WLH-KWH
004430        MOVE WKS-LINEA-HORA TO REG-INSIGHTS-REPORT
004440        WRITE REG-INSIGHTS-REPORT
004450     END-PERFORM
004460     MOVE SPACES               TO WKS-LINEA-SUBTITULO
004470     MOVE 'DATE          KWH'  TO WLS-TEXTO
004480     MOVE WKS-LINEA-SUBTITULO TO REG-INSIGHTS-REPORT
004490     WRITE REG-INSIGHTS-REPORT
004500     PERFORM VARYING WKS-I FROM 1 BY 1
004510              UNTIL WKS-I > WKS-DIARIA-LONG
004520        MOVE SPACES TO WKS-LINEA-DIARIA
004530        MOVE WKS-DIA-FECHA (WKS-I) (1:4) TO WLD-ANIO
004540        MOVE WKS-DIA-FECHA (WKS-I) (5:2) TO WLD-MES
004550        MOVE WKS-DIA-FECHA (WKS-I) (7:2) TO WLD-DIA
004560        MOVE WKS-DIA-KWH (WKS-I)          TO WLD-KWH
004570        MOVE WKS-LINEA-DIARIA TO REG-INSIGHTS-REPORT
004580        WRITE REG-INSIGHTS-REPORT
004590     END-PERFORM
004600     MOVE SPACES TO WKS-LINEA-PROMEDIO-MAX
004610     MOVE INS-AVG-DAILY-USAGE TO WLP-PROMEDIO
004620     MOVE INS-MAX-DAILY-USAGE TO WLP-MAXIMA
004630     MOVE WKS-LINEA-PROMEDIO-MAX TO REG-INSIGHTS-REPORT
004640     WRITE REG-INSIGHTS-REPORT
004650     MOVE SPACES TO WKS-LINEA-PICOS
004660     PERFORM VARYING WKS-I FROM 1 BY 1
004670              UNTIL WKS-I > INS-PEAK-COUNT
004680        COMPUTE WKS-UN-PICO-EDITADO =
004690                INS-PEAK-HOUR-NO (WKS-I)
004700        COMPUTE WKS-J = (WKS-I - 1) * 4 + 1
004710        MOVE WKS-UN-PICO-EDITADO
004720                        TO WLK-LISTA (WKS-J:3)
004730     END-PERFORM
004740     MOVE WKS-LINEA-PICOS TO REG-INSIGHTS-REPORT
004750     WRITE REG-INSIGHTS-REPORT
004760     PERFORM VARYING WKS-I FROM 1 BY 1
004770              UNTIL WKS-I > REC-LINE-COUNT
004780        MOVE SPACES TO WKS-LINEA-RECOM
004790        MOVE REC-LINE (WKS-I) TO WLR-TEXTO
004800        MOVE WKS-LINEA-RECOM TO REG-INSIGHTS-REPORT
004810        WRITE REG-INSIGHTS-REPORT
004820     END-PERFORM
004830     MOVE 0 TO WKS-HAY-GRUPO-ABIERTO.
004840 0800-IMPRIMIR-REPORTE-E. EXIT.
004850
004860******************************************************************
004870*   PROMEDIO Y DESVIACION ESTANDAR POBLACIONAL DE LAS 24 HORAS   *
004880******************************************************************
004890 0810-CALCULAR-PROMEDIO-VARIANZA SECTION.
004900     MOVE 0 TO WKS-SUMA-HORAS WKS-SUMA-CUADRADOS
004910     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24
004920        ADD WKS-HORA-ACUM (WKS-I) TO WKS-SUMA-HORAS
004930        COMPUTE WKS-SUMA-CUADRADOS =
004940                WKS-SUMA-CUADRADOS +
004950                (WKS-HORA-ACUM (WKS-I) * WKS-HORA-ACUM (WKS-I))
004960     END-PERFORM
004970     COMPUTE WKS-PROMEDIO-HORA = WKS-SUMA-HORAS / 24
004980     COMPUTE WKS-VARIANZA-HORA =
004990             (WKS-SUMA-CUADRADOS / 24) -
005000             (WKS-PROMEDIO-HORA * WKS-PROMEDIO-HORA)
005010     IF WKS-VARIANZA-HORA < 0
005020        MOVE 0 TO WKS-VARIANZA-HORA
005030     END-IF
005040     MOVE WKS-VARIANZA-HORA TO WKS-RAIZ-VALOR
005050     PERFORM 0812-RAIZ-CUADRADA
005060     MOVE WKS-RAIZ-ESTIMADO TO WKS-DESVIACION-HORA
005070     COMPUTE WKS-UMBRAL-PICO =
005080             WKS-PROMEDIO-HORA + WKS-DESVIACION-HORA.
005090 0810-CALCULAR-PROMEDIO-VARIANZA-E. EXIT.
005100
005110******************************************************************
005120*     RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (20 PASADAS) *
005130******************************************************************
005140 0812-RAIZ-CUADRADA SECTION.
005150     IF WKS-RAIZ-VALOR <= 0
005160        MOVE 0 TO WKS-RAIZ-ESTIMADO
005170     ELSE
005180        COMPUTE WKS-RAIZ-ESTIMADO = WKS-RAIZ-VALOR / 2 + 1
005190        PERFORM 20 TIMES
005200           MOVE WKS-RAIZ-ESTIMADO TO WKS-RAIZ-ANTERIOR
005210           COMPUTE WKS-RAIZ-ESTIMADO ROUNDED =
005220                   (WKS-RAIZ-ANTERIOR +
005230                    (WKS-RAIZ-VALOR / WKS-RAIZ-ANTERIOR)) / 2
005240        END-PERFORM
005250     END-IF.
005260 0812-RAIZ-CUADRADA-E. EXIT.
005270
005280******************************************************************
005290*   DETERMINA LAS HORAS PICO: TODAS LAS QUE SUPEREN EL UMBRAL,   *
005300*   O LAS 3 DE MAYOR CONSUMO SI NINGUNA LO SUPERA.               *
005310******************************************************************
005320 0820-DETERMINAR-HORAS-PICO SECTION.
005330     MOVE 0 TO INS-PEAK-COUNT
005340     MOVE ZEROS TO WKS-HORAS-MARCADAS
005350     MOVE 0 TO WKS-K
005360     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24
005370        IF WKS-HORA-ACUM (WKS-I) >= WKS-UMBRAL-PICO
005380           MOVE 1 TO WKS-HORAS-MARCADAS (WKS-I)
005390           ADD 1 TO WKS-K
005400        END-IF
005410     END-PERFORM
005420     IF WKS-K EQUAL 0
005430        PERFORM 0822-RESPALDO-3-HORAS-MAYORES
005440     ELSE
005450        PERFORM 0824-ORDENAR-HORAS-PICO-DESC WKS-K TIMES
005460     END-IF.
005470 0820-DETERMINAR-HORAS-PICO-E. EXIT.
005480
005490******************************************************************
005500*   DE LAS HORAS MARCADAS (SOBRE EL UMBRAL), EXTRAE LA DE MAYOR  *
005510*   CONSUMO EN CADA PASADA, DE MODO QUE LA LISTA DE PICOS QUEDE *
005520*   ORDENADA DESCENDENTE POR CONSUMO.                            *
005530******************************************************************
005540 0824-ORDENAR-HORAS-PICO-DESC SECTION.
005550     MOVE -1 TO WKS-MEJOR-VALOR
005560     MOVE 0  TO WKS-MEJOR-HORA
005570     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24
005580        IF WKS-HORAS-MARCADAS (WKS-I) EQUAL 1
005590           AND WKS-HORA-ACUM (WKS-I) > WKS-MEJOR-VALOR
005600           MOVE WKS-HORA-ACUM (WKS-I) TO WKS-MEJOR-VALOR
005610           MOVE WKS-I                 TO WKS-MEJOR-HORA
005620        END-IF
005630     END-PERFORM
005640     IF WKS-MEJOR-HORA > 0
005650        MOVE 0 TO WKS-HORAS-MARCADAS (WKS-MEJOR-HORA)
005660        ADD 1 TO INS-PEAK-COUNT
005670        COMPUTE INS-PEAK-HOUR-NO (INS-PEAK-COUNT) =
005680                WKS-MEJOR-HORA - 1
005690     END-IF.
005700 0824-ORDENAR-HORAS-PICO-DESC-E. EXIT.
005710
005720******************************************************************
005730*   SIN HORAS SOBRE EL UMBRAL: TOMA LAS 3 DE MAYOR CONSUMO       *
005740******************************************************************
005750 0822-RESPALDO-3-HORAS-MAYORES SECTION.
005760     MOVE ZEROS TO WKS-HORAS-MARCADAS
005770     PERFORM 3 TIMES
005780        MOVE -1 TO WKS-MEJOR-VALOR
005790        MOVE 0  TO WKS-MEJOR-HORA
005800        PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24
005810           IF WKS-HORAS-MARCADAS (WKS-I) EQUAL 0
005820              AND WKS-HORA-ACUM (WKS-I) > WKS-MEJOR-VALOR
005830              MOVE WKS-HORA-ACUM (WKS-I) TO WKS-MEJOR-VALOR
005840              MOVE WKS-I                 TO WKS-MEJOR-HORA
005850           END-IF
005860        END-PERFORM
005870        IF WKS-MEJOR-HORA > 0
005880           MOVE 1 TO WKS-HORAS-MARCADAS (WKS-MEJOR-HORA)
005890           ADD 1 TO INS-PEAK-COUNT
005900           COMPUTE INS-PEAK-HOUR-NO (INS-PEAK-COUNT) =
005910                   WKS-MEJOR-HORA - 1
005920        END-IF
005930     END-PERFORM.
005940 0822-RESPALDO-3-HORAS-MAYORES-E. EXIT.
005950
005960******************************************************************
005970*      PROMEDIO Y MAXIMO DE LOS TOTALES DIARIOS DE LA CAFETERIA  *
005980******************************************************************
005990 0830-CALCULAR-PROMEDIOS-DIARIOS SECTION.
006000     MOVE 0 TO WKS-DIARIA-SUMA WKS-DIARIA-MAXIMA
006010     PERFORM VARYING WKS-I FROM 1 BY 1
006020              UNTIL WKS-I > WKS-DIARIA-LONG
006030        ADD WKS-DIA-KWH (WKS-I) TO WKS-DIARIA-SUMA
006040        IF WKS-DIA-KWH (WKS-I) > WKS-DIARIA-MAXIMA
006050           MOVE WKS-DIA-KWH (WKS-I) TO WKS-DIARIA-MAXIMA
006060        END-IF
006070     END-PERFORM
006080     IF WKS-DIARIA-LONG > 0
006090        COMPUTE INS-AVG-DAILY-USAGE ROUNDED =
006100                WKS-DIARIA-SUMA / WKS-DIARIA-LONG
006110     ELSE
006120        MOVE 0 TO INS-AVG-DAILY-USAGE
006130     END-IF
006140     COMPUTE INS-MAX-DAILY-USAGE ROUNDED =
006150             WKS-DIARIA-MAXIMA.
006160 0830-CALCULAR-PROMEDIOS-DIARIOS-E. EXIT.
006170
006180******************************************************************
006190*     ARMA EL CFE-INSIGHTS-SNAPSHOT-WS QUE RECIBIRA CFE3S01      *
006200******************************************************************
006210 0840-ARMAR-SNAPSHOT SECTION.
006220     MOVE WKS-CAFE-ID-CONTROL TO INS-CAFE-ID
006230     MOVE 'S'                 TO INS-HAY-DATOS
006240     PERFORM VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24
006250        COMPUTE INS-HOUR-NO (WKS-I) = WKS-I - 1
006260        COMPUTE INS-HOUR-KWH (WKS-I) ROUNDED =
006270                WKS-HORA-ACUM (WKS-I)
006280     END-PERFORM
006290     MOVE WKS-PROMEDIO-HORA   TO INS-BASELINE-USAGE.
006300 0840-ARMAR-SNAPSHOT-E. EXIT.
006310
006320******************************************************************
006330*    LLAMA A CFE3S01 PARA EVALUAR LAS REGLAS DE RECOMENDACION    *
006340******************************************************************
006350 0850-INVOCAR-RECOMENDACIONES SECTION.
006360     CALL 'CFE3S01' USING CFE-INSIGHTS-SNAPSHOT-WS
006370                          CFE-RECOMMENDATIONS-WS
006380     IF WKS-TRAZA-ACTIVA
006390        DISPLAY '>>> CFE3S01 DEVOLVIO ' REC-LINE-COUNT
006400                ' LINEAS DE RECOMENDACION' UPON CONSOLE
006410     END-IF.
006420 0850-INVOCAR-RECOMENDACIONES-E. EXIT.
006430
006440******************************************************************
006450*   IMPRIME LA SECCION "CAFE NOT FOUND" DE LAS CAFETERIAS DEL    *
006460*   MAESTRO QUE NO TUVIERON NINGUNA LECTURA EN READING-STORE.    *
006470******************************************************************
006480 0900-CAFES-SIN-LECTURAS SECTION.
006490     PERFORM VARYING WKS-I FROM 1 BY 1
006500              UNTIL WKS-I > WKS-MAESTRO-LONG
006510        IF NOT MTB-VISTO (WKS-I)
006520           MOVE SPACES TO WKS-LINEA-SIN-DATOS
006530           MOVE WKS-MTB-CAFE-ID (WKS-I) TO WLN-CAFE-ID
006540           MOVE WKS-LINEA-SIN-DATOS     TO REG-INSIGHTS-REPORT
006550           WRITE REG-INSIGHTS-REPORT
006560        END-IF
006570     END-PERFORM.
006580 0900-CAFES-SIN-LECTURAS-E. EXIT.
006590
006600******************************************************************
006610 0950-CERRAR-ARCHIVOS SECTION.
006620     CLOSE READST-ORD INSIGHTS-REPORT.
006630 0950-CERRAR-ARCHIVOS-E. EXIT.
