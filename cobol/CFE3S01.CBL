000010******************************************************************
000020* FECHA       : 21/05/2013                                      *
000030* PROGRAMADOR : JORGE RAMOS (JRAQ)                               *
000040* APLICACION  : CONTROL DE CONSUMO ENERGETICO - CAFETERIAS       *
000050* PROGRAMA    : CFE3S01                                          *
000060* TIPO        : SUBPROGRAMA (CALL)                               *
000070* DESCRIPCION : RECIBE EL CFE-INSIGHTS-SNAPSHOT ARMADO POR       *
000080*             : CFE2C01 Y EVALUA LAS REGLAS DE RECOMENDACION DE  *
000090*             : AHORRO ENERGETICO, EN ORDEN ESTRICTO, DEVOLVIENDO*
000100*             : LAS LINEAS DE TEXTO EN CFE-RECOMMENDATIONS.      *
000110* ARCHIVOS    : NINGUNO (SUBPROGRAMA SIN ARCHIVOS PROPIOS).      *
000120* ACCION (ES) : R=RECOMENDAR                                    *
000130* INSTALADO   : 21/05/2013                                      *
000140* BPM/RATIONAL: 121774                                           *
000150* NOMBRE      : MOTOR DE RECOMENDACIONES DE AHORRO ENERGETICO    *
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.   CFE3S01.
000190 AUTHOR.       JORGE RAMOS.
000200 INSTALLATION. DEPTO SISTEMAS - CONTROL DE ENERGIA CAFETERIAS.
000210 DATE-WRITTEN. 21/05/2013.
000220 DATE-COMPILED.
000230 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000240******************************************************************
000250*                    H I S T O R I A L   D E   C A M B I O S      *
000260*------------------------------------------------------------------
000270* 2013-05-21 JRAQ  TICKET 121774  CREACION INICIAL.  REGLAS 1 A 3   121774
000280*                  (SIN DATOS, HORAS PICO, VARIABILIDAD DIARIA).
000290* 2015-01-14 LFGV  TICKET 122015  SE AGREGA LA REGLA 4 (UNA LINEA   122015
000300*                  POR CADA HORA PICO CON CONSUMO MAYOR A CERO).
000310* 2017-10-02 MCHV  TICKET 123541  SE AGREGA LA REGLA 5 (CARGA       123541
000320*                  BASE, PROMEDIO DE LAS 24 HORAS) Y LA REGLA 6
000330*                  (MENSAJE POR DEFECTO SI NINGUNA REGLA APLICO).
000340* 2026-08-09 DCOR  TICKET 126004  SE REVISA EL ORDEN DE EVALUACION  126004
000350*                  PARA QUE COINCIDA EXACTAMENTE CON EL NUEVO
000360*                  INSTRUCTIVO DEL DEPARTAMENTO; SE ELIMINA EL USO
000370*                  DE FUNCIONES INTRINSECAS EN EL FORMATEO.
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410*-----------------------------------------------------------------
000420 SPECIAL-NAMES.
000430     CLASS WKS-CLASE-DIGITO   IS '0' THRU '9'
000440     UPSI-0 ON  STATUS IS WKS-TRAZA-ACTIVA
000450     UPSI-0 OFF STATUS IS WKS-TRAZA-INACTIVA.
000460******************************************************************
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490******************************************************************
000500*                 CONTADORES Y AREAS DE TRABAJO                  *
000510******************************************************************
000520 01  WKS-CONTADORES.
000530     02  WKS-I                      PIC 9(04) COMP   VALUE 0.
000540     02  WKS-J                      PIC 9(04) COMP   VALUE 0.
000550     02  FILLER                     PIC X(04) VALUE SPACES.
000560
000570******************************************************************
000580*             CALCULO DE LA REGLA 3 (VARIABILIDAD DIARIA)        *
000590******************************************************************
000600 01  WKS-UMBRAL-VARIABILIDAD.
000610     05  WKS-UMBRAL-ENTERO          PIC S9(07)V9(04) VALUE 0.
000620     05  WKS-UMBRAL-R REDEFINES WKS-UMBRAL-ENTERO.
000630         10  WKS-UMB-WHOLE          PIC S9(07).
000640         10  WKS-UMB-CENTS          PIC 9(04).
000650     05  FILLER                     PIC X(02) VALUE SPACES.
000660
000670******************************************************************
000680*         AREA PARA EDITAR LA LISTA DE HORAS PICO (REGLA 2)      *
000690******************************************************************
000700 01  WKS-LISTA-PICOS.
000710     05  WKS-LP-TEXTO               PIC X(96) VALUE SPACES.
000720     05  WKS-LP-TEXTO-R REDEFINES WKS-LP-TEXTO.
000730         10  WKS-LP-PRIMERA-HORA    PIC X(03).
000740         10  FILLER                 PIC X(93).
000750     05  FILLER                     PIC X(02) VALUE SPACES.
000760 01  WKS-UNA-HORA-EDITADA           PIC 99.
000770
000780******************************************************************
000790*          AREA PARA EDITAR LA CARGA BASE (REGLA 5)               *
000800******************************************************************
000810 01  WKS-BASELINE-EDITADA           PIC ZZZ,ZZ9.99.
000820
000830******************************************************************
000840*             LINEA DE RECOMENDACION EN CONSTRUCCION              *
000850******************************************************************
000860 01  WKS-LINEA-ARMADA               PIC X(120) VALUE SPACES.
000870 01  WKS-LINEA-ARMADA-R REDEFINES WKS-LINEA-ARMADA.
000880     05  WKS-LA-PRIMERA-PALABRA     PIC X(20).
000890     05  FILLER                     PIC X(100).
000900
000910******************************************************************
000920*         ESTRUCTURAS DE INTERFAZ RECIBIDAS DE CFE2C01            *
000930******************************************************************
000940 LINKAGE SECTION.
000950     COPY CFEINS.
000960     COPY CFEREC.
000970
000980******************************************************************
000990 PROCEDURE DIVISION USING CFE-INSIGHTS-SNAPSHOT
001000                          CFE-RECOMMENDATIONS.
001010******************************************************************
001020*               S E C C I O N    P R I N C I P A L
001030******************************************************************
001040 0000-EVALUAR-REGLAS SECTION.
001050     MOVE 0 TO REC-LINE-COUNT
001060     IF WKS-TRAZA-ACTIVA
001070        DISPLAY '>>> CFE3S01 - TRAZA UPSI-0 ACTIVADA POR PARM'
001080                UPON CONSOLE
001090     END-IF
001100     PERFORM 0100-SIN-DATOS
001110     IF INS-CON-DATOS
001120        PERFORM 0200-HORAS-PICO
001130        PERFORM 0300-VARIABILIDAD-DIARIA
001140        PERFORM 0400-HORAS-PICO-DETALLE
001150        PERFORM 0500-CARGA-BASE
001160        PERFORM 0900-SIN-RECOMENDACIONES
001170     END-IF
001180     GOBACK.
001190 0000-EVALUAR-REGLAS-E. EXIT.
001200
001210******************************************************************
001220*   REGLA 1 - SIN DATOS: SE DETIENE LA EVALUACION DE LAS DEMAS   *
001230*   REGLAS (LA CONDICION SE REVISA EN 0000-EVALUAR-REGLAS).      *
001240******************************************************************
001250 0100-SIN-DATOS SECTION.
001260     IF INS-SIN-DATOS
001270        ADD 1 TO REC-LINE-COUNT
001280        MOVE SPACES TO REC-LINE (REC-LINE-COUNT)
001290        MOVE 'No data available to generate recommendations.'
001300                    TO REC-LINE (REC-LINE-COUNT)
001310     END-IF.
001320 0100-SIN-DATOS-E. EXIT.
001330
001340******************************************************************
001350*   REGLA 2 - SI LA LISTA DE HORAS PICO NO ESTA VACIA, SE ARMA   *
001360*   UNA LINEA CON LAS HORAS PICO SEPARADAS POR COMA.             *
001370******************************************************************
001380 0200-HORAS-PICO SECTION.
001390     IF INS-PEAK-COUNT > 0
001400        MOVE SPACES TO WKS-LISTA-PICOS
001410        MOVE 1      TO WKS-J
001420        PERFORM VARYING WKS-I FROM 1 BY 1
001430                 UNTIL WKS-I > INS-PEAK-COUNT
001440           COMPUTE WKS-UNA-HORA-EDITADA =
001450                   INS-PEAK-HOUR-NO (WKS-I)
001460           IF WKS-I EQUAL 1
001470              STRING WKS-UNA-HORA-EDITADA DELIMITED BY SIZE
001480                     INTO WKS-LP-TEXTO
001490                     WITH POINTER WKS-J
001500              END-STRING
001510           ELSE
001520              STRING ', ' DELIMITED BY SIZE
001530                     WKS-UNA-HORA-EDITADA DELIMITED BY SIZE
001540                     INTO WKS-LP-TEXTO
001550                     WITH POINTER WKS-J
001560              END-STRING
001570           END-IF
001580        END-PERFORM
001590        ADD 1 TO REC-LINE-COUNT
001600        MOVE SPACES TO WKS-LINEA-ARMADA
001610        STRING 'Consider shifting non-essential loads away'
001620               ' from peak hour(s): ' DELIMITED BY SIZE
001630               WKS-LP-TEXTO DELIMITED BY '  '
001640               INTO WKS-LINEA-ARMADA
001650        END-STRING
001660        MOVE WKS-LINEA-ARMADA TO REC-LINE (REC-LINE-COUNT)
001670        IF WKS-TRAZA-ACTIVA
001680           DISPLAY '>>> CFE3S01 - PRIMERA HORA PICO: '
001690                   WKS-LP-PRIMERA-HORA ' - INICIO DE LINEA: '
001700                   WKS-LA-PRIMERA-PALABRA UPON CONSOLE
001710        END-IF
001720     END-IF.
001730 0200-HORAS-PICO-E. EXIT.
001740
001750******************************************************************
001760*   REGLA 3 - SI EL MAXIMO DIARIO SUPERA 1.25 VECES EL PROMEDIO  *
001770*   DIARIO, SE ADVIERTE SOBRE LA VARIABILIDAD DE CONSUMO.        *
001780******************************************************************
001790 0300-VARIABILIDAD-DIARIA SECTION.
001800     COMPUTE WKS-UMBRAL-ENTERO ROUNDED =
001810             INS-AVG-DAILY-USAGE * 1.25
001820     IF WKS-TRAZA-ACTIVA
001830        DISPLAY '>>> CFE3S01 - UMBRAL VARIABILIDAD ENTERO='
001840                WKS-UMB-WHOLE ' CENTAVOS=' WKS-UMB-CENTS
001850                UPON CONSOLE
001860     END-IF
001870     IF INS-MAX-DAILY-USAGE > WKS-UMBRAL-ENTERO
001880        ADD 1 TO REC-LINE-COUNT
001890        MOVE SPACES TO WKS-LINEA-ARMADA
001900        STRING 'Daily usage variability is high. Explore'
001910               ' staggering equipment startup and using timers.'
001920                                    DELIMITED BY SIZE
001930               INTO WKS-LINEA-ARMADA
001940        END-STRING
001950        MOVE WKS-LINEA-ARMADA TO REC-LINE (REC-LINE-COUNT)
001960     END-IF.
001970 0300-VARIABILIDAD-DIARIA-E. EXIT.
001980
001990******************************************************************
002000*   REGLA 4 - PARA CADA HORA PICO CON CONSUMO MAYOR A CERO, SE   *
002010*   AGREGA UNA LINEA SUGIRIENDO REACOMODAR CARGAS DE ESA HORA.   *
002020******************************************************************
002030 0400-HORAS-PICO-DETALLE SECTION.
002040     PERFORM VARYING WKS-I FROM 1 BY 1
002050              UNTIL WKS-I > INS-PEAK-COUNT
002060        MOVE INS-PEAK-HOUR-NO (WKS-I) TO WKS-J
002070        IF INS-HOUR-KWH (WKS-J + 1) > 0
002080           COMPUTE WKS-UNA-HORA-EDITADA =
002090                   INS-PEAK-HOUR-NO (WKS-I)
002100           ADD 1 TO REC-LINE-COUNT
002110           MOVE SPACES TO WKS-LINEA-ARMADA
002120           STRING 'Hour ' DELIMITED BY SIZE
002130                  WKS-UNA-HORA-EDITADA DELIMITED BY SIZE
002140                  ': schedule dishwasher/ice machine defrost '
002150                                       DELIMITED BY SIZE
002160                  'outside this hour if possible.'
002170                                       DELIMITED BY SIZE
002180                  INTO WKS-LINEA-ARMADA
002190           END-STRING
002200           MOVE WKS-LINEA-ARMADA TO REC-LINE (REC-LINE-COUNT)
002210        END-IF
002220     END-PERFORM.
002230 0400-HORAS-PICO-DETALLE-E. EXIT.
002240
002250******************************************************************
002260*   REGLA 5 - CARGA BASE: PROMEDIO DE LAS 24 HORAS.  SI ES       *
002270*   MAYOR A CERO, SE RECOMIENDA REVISAR CARGAS EN STANDBY.       *
002280******************************************************************
002290 0500-CARGA-BASE SECTION.
002300     IF INS-BASELINE-USAGE > 0
002310        MOVE INS-BASELINE-USAGE TO WKS-BASELINE-EDITADA
002320        ADD 1 TO REC-LINE-COUNT
002330        MOVE SPACES TO WKS-LINEA-ARMADA
002340        STRING 'Review overnight standby loads; baseline hourly'
002350               ' usage is ~' DELIMITED BY SIZE
002360               WKS-BASELINE-EDITADA DELIMITED BY SIZE
002370               ' kWh.' DELIMITED BY SIZE
002380               INTO WKS-LINEA-ARMADA
002390        END-STRING
002400        MOVE WKS-LINEA-ARMADA TO REC-LINE (REC-LINE-COUNT)
002410     END-IF.
002420 0500-CARGA-BASE-E. EXIT.
002430
002440******************************************************************
002450*   REGLA 6 - SI NINGUNA DE LAS REGLAS ANTERIORES PRODUJO UNA    *
002460*   LINEA, SE DEVUELVE UN MENSAJE POR DEFECTO.                   *
002470******************************************************************
002480 0900-SIN-RECOMENDACIONES SECTION.
002490     IF REC-LINE-COUNT EQUAL 0
002500        ADD 1 TO REC-LINE-COUNT
002510        MOVE SPACES TO WKS-LINEA-ARMADA
002520        STRING 'Usage appears balanced. Maintain current'
002530               ' practices and monitor periodically.'
002540                                    DELIMITED BY SIZE
002550               INTO WKS-LINEA-ARMADA
002560        END-STRING
002570        MOVE WKS-LINEA-ARMADA TO REC-LINE (REC-LINE-COUNT)
002580     END-IF.
002590 0900-SIN-RECOMENDACIONES-E. EXIT.
