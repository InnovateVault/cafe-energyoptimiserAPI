000010******************************************************************
000020*            C A F E - I N S I G H T S - S N A P S H O T          *
000030*------------------------------------------------------------------
000040* ESTRUCTURA DE TRABAJO CON LOS RESULTADOS DE ANALITICA PARA UNA
000050* SOLA CAFETERIA (CFE2C01).  SE PASA POR CALL A CFE3S01 PARA QUE
000060* EVALUE LAS REGLAS DE RECOMENDACION SOBRE LOS MISMOS TOTALES.
000070*------------------------------------------------------------------
000080* 2004-09-07 JRAQ  TICKET 112230  CREACION INICIAL (TOTALES POR     112230
000090*                  HORA Y POR DIA).
000100* 2009-08-03 MCHV  TICKET 118340  SE AGREGA INS-MAX-DAILY-R PARA    118340
000110*                  EL DESGLOSE ENTERO/CENTAVOS DEL IMPRESO.
000120* 2013-05-21 JRAQ  TICKET 121774  SE AGREGA INS-BASELINE-USAGE      121774
000130*                  (PROMEDIO DE LAS 24 HORAS) PARA LA REGLA 5
000140*                  DEL MOTOR DE RECOMENDACIONES.
000150******************************************************************
000160 01  CFE-INSIGHTS-SNAPSHOT.
000170     05  INS-CAFE-ID                  PIC 9(06).
000180     05  INS-HAY-DATOS                PIC X(01).
000190         88  INS-SIN-DATOS                       VALUE 'N'.
000200         88  INS-CON-DATOS                        VALUE 'S'.
000210     05  INS-HOURLY-USAGE.
000220         10  INS-HOUR-ENTRY OCCURS 24 TIMES
000230                            INDEXED BY INS-HR-IDX.
000240             15  INS-HOUR-NO              PIC 9(02).
000250             15  INS-HOUR-KWH             PIC S9(07)V99.
000260     05  INS-PEAK-HOURS.
000270         10  INS-PEAK-COUNT               PIC 9(02) COMP.
000280         10  INS-PEAK-HOUR-NO OCCURS 24 TIMES PIC 9(02).
000290     05  INS-AVG-DAILY-USAGE              PIC S9(07)V99.
000300     05  INS-MAX-DAILY-USAGE              PIC S9(07)V99.
000310     05  INS-MAX-DAILY-R REDEFINES INS-MAX-DAILY-USAGE.
000320         10  INS-MAX-WHOLE                PIC S9(07).
000330         10  INS-MAX-CENTS                PIC 9(02).
000340     05  INS-BASELINE-USAGE               PIC S9(07)V99.
000350     05  FILLER                           PIC X(08)  VALUE SPACES.
