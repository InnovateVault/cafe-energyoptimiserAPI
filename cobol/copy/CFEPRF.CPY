000010******************************************************************
000020*                 C A F E - P R O F I L E                        *
000030*------------------------------------------------------------------
000040* MAESTRO DE CAFETERIAS.  UN REGISTRO POR CAFETERIA DADA DE ALTA
000050* DURANTE LA CARGA DE LECTURAS.  LLAVE LOGICA = CFP-CAFE-ID.
000060* LRECL = 070.
000070*------------------------------------------------------------------
000080* 1991-03-12 EDRD  TICKET 100412  CREACION INICIAL (PRORATEO DE     100412
000090*                  CONSUMO ELECTRICO ENTRE CAFETERIAS).
000100* 2009-08-03 MCHV  TICKET 118340  SE AMPLIA CFP-CAFE-LOCATION       118340
000110*                  DE X(20) A X(30) (CAFETERIAS CON DIRECCION
000120*                  COMPUESTA).
000130******************************************************************
000140 01  REG-CAFE-MASTER.
000150     05  CFP-CAFE-ID                  PIC 9(06).
000160     05  CFP-CAFE-NAME                PIC X(30).
000170     05  CFP-CAFE-LOCATION            PIC X(30).
000180     05  FILLER                       PIC X(04)  VALUE SPACES.
