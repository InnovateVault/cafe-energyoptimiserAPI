000010******************************************************************
000020*                 E N E R G Y - R E A D I N G                    *
000030*------------------------------------------------------------------
000040* UN REGISTRO POR LECTURA DE MEDIDOR IMPORTADA DE READINGS-IN.
000050* LLAVE LOGICA = CFR-CAFE-ID + CFR-READ-DATE + CFR-READ-HOUR.
000060* LRECL = 031.
000070*------------------------------------------------------------------
000080* 1991-03-12 EDRD  TICKET 100412  CREACION INICIAL, SOLO CONSUMO    100412
000090*                  DIARIO (SIN DESGLOSE DE HORA).
000100* 1998-11-04 MCHV  TICKET 108871  REMEDIACION Y2K.  CFR-READ-DATE   108871
000110*                  PASA DE AAMMDD (6) A AAAAMMDD (8) Y SE AGREGA
000120*                  LA REDEFINICION CFR-READ-DATE-R.
000130* 2004-09-07 JRAQ  TICKET 112230  SE AGREGA CFR-READ-HOUR PARA      112230
000140*                  EL ANALISIS DE DEMANDA POR HORA.
000150******************************************************************
000160 01  REG-READING-STORE.
000170     05  CFR-CAFE-ID                  PIC 9(06).
000180     05  CFR-READ-DATE                PIC 9(08).
000190     05  CFR-READ-DATE-R REDEFINES CFR-READ-DATE.
000200         10  CFR-READ-YEAR             PIC 9(04).
000210         10  CFR-READ-MONTH            PIC 9(02).
000220         10  CFR-READ-DAY              PIC 9(02).
000230     05  CFR-READ-HOUR                PIC 9(02).
000240     05  CFR-READ-KWH                 PIC S9(07)V9(04).
000250     05  FILLER                       PIC X(04)  VALUE SPACES.
