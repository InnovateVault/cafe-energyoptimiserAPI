000010******************************************************************
000020*             C A F E - R E C O M M E N D A T I O N S             *
000030*------------------------------------------------------------------
000040* LINEAS DE RECOMENDACION PRODUCIDAS POR CFE3S01 A PARTIR DE UN
000050* CFE-INSIGHTS-SNAPSHOT.  EL PROGRAMA LLAMADOR (CFE2C01) LAS
000060* IMPRIME TAL CUAL EN LA SECCION DE RECOMENDACIONES DEL REPORTE.
000070*------------------------------------------------------------------
000080* 2013-05-21 JRAQ  TICKET 121774  CREACION INICIAL (4 LINEAS).      121774
000090* 2026-08-09 DCOR  TICKET 126004  SE AMPLIA A 30 LINEAS; LA         126004
000100*                  REGLA 4 PUEDE GENERAR UNA LINEA POR CADA HORA
000110*                  PICO (HASTA 24) ADEMAS DE LAS REGLAS 2, 3 Y 5.
000120******************************************************************
000130 01  CFE-RECOMMENDATIONS.
000140     05  REC-LINE-COUNT               PIC 9(02) COMP.
000150     05  REC-LINE OCCURS 30 TIMES     PIC X(120).
