000010******************************************************************
000020*                 U P L O A D - R E S P O N S E                  *
000030*------------------------------------------------------------------
000040* RESUMEN DE UNA CORRIDA DE CARGA DE LECTURAS (CFE1C01).  SE
000050* ESCRIBE UNA SOLA VEZ POR CORRIDA EN UPLOAD-SUMMARY.
000060*------------------------------------------------------------------
000070* 1991-03-12 EDRD  TICKET 100412  CREACION INICIAL.                 100412
000080* 2006-04-19 LFGV  TICKET 114905  SE AGREGA UPL-PROCESSED-R PARA    114905
000090*                  DESGLOSAR EL TIMESTAMP EN EL IMPRESO DE
000100*                  CONTROL DIARIO.
000110******************************************************************
000120 01  CFE-UPLOAD-RESPONSE.
000130     05  UPL-CAFE-ID                  PIC 9(06).
000140     05  UPL-FILE-NAME                PIC X(44).
000150     05  UPL-ROWS                     PIC 9(07).
000160     05  UPL-STATUS                   PIC X(10).
000170     05  UPL-PROCESSED                PIC 9(14).
000180     05  UPL-PROCESSED-R REDEFINES UPL-PROCESSED.
000190         10  UPL-PROC-YEAR             PIC 9(04).
000200         10  UPL-PROC-MONTH            PIC 9(02).
000210         10  UPL-PROC-DAY              PIC 9(02).
000220         10  UPL-PROC-HOUR             PIC 9(02).
000230         10  UPL-PROC-MIN              PIC 9(02).
000240         10  UPL-PROC-SEC              PIC 9(02).
000250     05  FILLER                       PIC X(06)  VALUE SPACES.
